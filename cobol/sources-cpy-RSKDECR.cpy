* RSKDECR.cpybk
************************************************************
* AMENDMENT HISTORY:
************************************************************
* R1Q3JM1 14/07/1994 JARAMR  - RISK ENGINE PHASE 1 BUILD
*                             - INITIAL VERSION
* R1Q4LN1 02/11/1994 LIMNGR  - e-Req 1142 ADD REASON TRAIL FIELD,
*                               WIDEN FROM 120 TO 200 BYTES - UAT
*                               FOUND LONGER TRAILS TRUNCATING.
* R2Q4OC1 03/12/1998 OCONNJ  - e-Req 1977 PREFIX THE ECHOED FIELDS
*                               WITH OUT- SO THIS RECORD NO LONGER
*                               SHARES DATA-NAMES WITH
*                               RSKTXNR-RECORD WHEN BOTH FILES ARE
*                               OPEN IN THE SAME PROGRAM.
* R4Q3RZ1 14/09/2009 RUIZDA  - e-Req 3104 REWORKED AS A PIC X(375)
*                               RECORD WITH A FIELD-VIEW REDEFINES
*                               TO MATCH RSKTXNR-RECORD-R,
*                               MIRRORED ITS SPARE RANGES, AND
*                               ADDED THE OUT-DECISION 88-LEVELS
*                               THE FRAUD OPS DOCUMENTATION AUDIT
*                               ASKED FOR.
************************************************************
*
* I-O FORMAT: RSKDECR  FROM FILE RSKDECOUT
* ONE RECORD PER INBOUND TRANSACTION - ALL TXN FIELDS ECHOED
* BACK UNCHANGED, FOLLOWED BY THE DECISION-ENGINE OUTPUT.
*
 01  RSKDECR-RECORD.
     05  RSKDECR-TEXT             PIC X(375).
*
* RSKDECR-RECORD-R IS THE FIELD VIEW OF THE RECORD ABOVE - SAME
* CONVENTION AS THE OTHER INTERFACE COPYBOOKS IN THIS SHOP.
*
 01  RSKDECR-RECORD-R REDEFINES RSKDECR-RECORD.
           05  OUT-TXN-ID               PIC 9(09).
           05  OUT-AMOUNT-MXN           PIC 9(07)V99.
           05  OUT-CUST-TXN-30D         PIC 9(04).
           05  OUT-GEO-STATE            PIC X(20).
           05  OUT-DEVICE-TYPE          PIC X(10).
           05  FILLER                   PIC X(05).
*        RESERVED, MIRRORS THE SPARE RANGE ON RSKTXNR-RECORD-R
           05  OUT-CHARGEBACK-COUNT     PIC 9(03).
           05  OUT-HOUR                 PIC 9(02).
           05  OUT-PRODUCT-TYPE         PIC X(12).
           05  OUT-LATENCY-MS           PIC 9(06).
           05  OUT-USER-REPUTATION      PIC X(10).
           05  OUT-DEVICE-FP-RISK       PIC X(10).
           05  OUT-IP-RISK              PIC X(10).
           05  OUT-EMAIL-RISK           PIC X(10).
           05  OUT-BIN-COUNTRY          PIC X(02).
           05  OUT-IP-COUNTRY           PIC X(02).
           05  FILLER                   PIC X(04).
*        RESERVED, MIRRORS THE SPARE RANGE ON RSKTXNR-RECORD-R
           05  FILLER                   PIC X(16).
*        RESERVED FOR FUTURE USE
*        ABOVE - ECHOED INPUT FIELDS, SEE RSKTXNR COPYBOOK
           05  OUT-DECISION             PIC X(09).
               88  OUT-DECISION-ACCEPTED       VALUE "ACCEPTED".
               88  OUT-DECISION-IN-REVIEW      VALUE "IN_REVIEW".
               88  OUT-DECISION-REJECTED       VALUE "REJECTED".
*        ACCEPTED / IN_REVIEW / REJECTED
           05  OUT-RISK-SCORE           PIC S9(03).
*        FINAL INTEGER RISK SCORE - 100 FOR HARD BLOCKS,
*        MAY BE NEGATIVE FOR A VERY LOW RISK TRANSACTION
           05  OUT-REASONS              PIC X(200).
*        SEMICOLON-SEPARATED REASON TRAIL, ONE TOKEN PER RULE THAT
*        CONTRIBUTED POINTS, IN EVALUATION ORDER; BLANK WHEN NO
*        RULE FIRED
           05  FILLER                   PIC X(19).
