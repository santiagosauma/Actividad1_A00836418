 IDENTIFICATION DIVISION.
***********************
 PROGRAM-ID.      RSKVASR.
 AUTHOR.          JARA MARTINEZ R.
 INSTALLATION.    RISK MANAGEMENT SYSTEMS - BATCH APPLICATIONS.
 DATE-WRITTEN.    14 JUL 1994.
 DATE-COMPILED.
 SECURITY.        THIS PROGRAM AND ITS LISTINGS ARE THE PROPERTY
*           OF THE INSTALLATION NAMED ABOVE AND ARE NOT TO BE
*           DISCLOSED OR REPRODUCED WITHOUT AUTHORISATION.
*
*DESCRIPTION :  THIS ROUTINE APPLIES THE TRANSACTION RISK DECISION
*               RULES TO A SINGLE INCOMING PAYMENT TRANSACTION
*               PASSED BY RSKBDRV AND RETURNS THE DECISION CODE,
*               THE NUMERIC RISK SCORE AND THE REASON TRAIL THAT
*               EXPLAINS HOW THE SCORE WAS BUILT. THIS ROUTINE
*               DOES NOT OPEN, READ OR WRITE ANY FILE - IT IS A
*               PURE SCORING ENGINE.
*
*    RETURN STATUS (WK-RSKVASR-DECISION):
*    ACCEPTED  - SCORE BELOW THE IN-REVIEW THRESHOLD
*    IN_REVIEW - SCORE AT OR ABOVE THE IN-REVIEW THRESHOLD
*    REJECTED  - HARD BLOCK, OR SCORE AT OR ABOVE THE REJECT
*                THRESHOLD.
*
*===========================================================
* HISTORY OF MODIFICATION:
*===========================================================
* R1Q3JM1 14/07/1994 JARAMR  - RISK ENGINE PHASE 1 BUILD
*                             - INITIAL VERSION. CORE RISK
*                               RULES PER THE FRAUD COMMITTEE
*                               SIGN-OFF OF 06/1994.
*-----------------------------------------------------------
* R1Q4LN1 02/11/1994 LIMNGR  - e-Req 1142
*                             - ADDED DEVICE-FINGERPRINT, IP
*                               AND EMAIL RISK-CLASS SCORING
*                               (R2), AND THE NEW-USER-HIGH-
*                               AMOUNT ADD-ON (R6A) REQUESTED
*                               BY FRAUD OPS.
*-----------------------------------------------------------
* R1Q2PT1 19/05/1996 PATELT  - HELPDESK TICKET 8823
*                             - GEO MISMATCH RULE (R5) WAS
*                               FIRING ON BLANK BIN/IP COUNTRY
*                               CODES; ADDED THE NON-BLANK
*                               GUARD ON BOTH SIDES.
*-----------------------------------------------------------
* R2Q1WE1 09/03/1998 WEEMAT  - Y2K READINESS REVIEW
*                             - NO DATE-SENSITIVE ARITHMETIC IN
*                               THIS PROGRAM (TXN-HOUR IS A
*                               0-23 COUNTER, NOT A CALENDAR
*                               FIELD). NO CHANGE REQUIRED.
*                               SIGNED OFF PER THE PROJECT Y2K
*                               COMPLIANCE REVIEW.
*-----------------------------------------------------------
* R2Q3OC1 21/09/1998 OCONNJ  - HELPDESK TICKET 9910
*                             - FREQUENCY BUFFER (R8) WAS BEING
*                               APPLIED EVEN WHEN THE RUNNING
*                               SCORE WAS ALREADY ZERO OR BELOW;
*                               ADDED THE SCORE > ZERO GUARD.
*-----------------------------------------------------------
* R3Q2FN1 11/06/2001 FONGKW  - e-Req 2460
*                             - REJECT/REVIEW THRESHOLDS MOVED
*                               TO WS-SCORE-THRESHOLDS SO THEY
*                               ARE MAINTAINED IN ONE PLACE AND
*                               CAN BE RE-VALUED WITHOUT HUNTING
*                               THROUGH THE PARAGRAPHS.
*-----------------------------------------------------------
* R4Q1SN1 17/02/2006 SANTOJ  - PRODUCTION INCIDENT P06-0188
*                             - HIGH-AMOUNT REASON TOKEN SHOWED
*                               THE RAW INPUT AMOUNT WITHOUT A
*                               DECIMAL POINT AND WITH LEADING
*                               ZEROES. NOW RENDERED WITH TWO
*                               DECIMAL PLACES, ZERO SUPPRESSED.
*-----------------------------------------------------------
 EJECT
**********************
 ENVIRONMENT DIVISION.
**********************
 CONFIGURATION SECTION.
 SOURCE-COMPUTER.  IBM-AS400.
 OBJECT-COMPUTER.  IBM-AS400.
 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
                   C01 IS TOP-OF-FORM
                   CLASS RISK-ALPHA-CLASS IS "A" THRU "Z"
                   UPSI-0 IS UPSI-SWITCH-0
                     ON  STATUS IS U0-ON
                     OFF STATUS IS U0-OFF
                   UPSI-1 IS UPSI-SWITCH-1
                     ON  STATUS IS U1-ON
                     OFF STATUS IS U1-OFF.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
 EJECT
***************
 DATA DIVISION.
***************
 FILE SECTION.
*************************
 WORKING-STORAGE SECTION.
*************************
 01  FILLER              PIC X(24)  VALUE
     "** PROGRAM RSKVASR   **".

* ------------------ PROGRAM WORKING STORAGE ---------------
* HARD-BLOCK SWITCH KEPT AS A STANDALONE 77, NOT UNDER THE
* WORK-AREA GROUP - IT IS SET ONCE BY B100 AND TESTED ONCE BY
* MAIN-MODULE, NOT PASSED AROUND WITH THE REST OF THE GROUP.
 77  WK-HARD-BLOCK-SW             PIC X(01) VALUE "N".
     88  WK-HARD-BLOCK-FIRED                VALUE "Y".
 01  WK-C-WORK-AREA.
     05  WK-RISK-SCORE            PIC S9(03) COMP VALUE ZERO.
     05  WK-DECISION-CODE         PIC X(09) VALUE SPACES.
     05  WK-REASON-TRAIL          PIC X(200) VALUE SPACES.
     05  WK-TRAIL-PTR             PIC 9(03) COMP VALUE 1.
     05  WK-REASON-TOKEN          PIC X(60) VALUE SPACES.

* STANDALONE SUBSCRIPT, SHARED BY BOTH TABLE-DRIVEN PERFORM
* LOOPS BELOW (CATEGORICAL RISK NORMALISATION AND THE ZERO-
* SUPPRESSION SCAN) - NOT PART OF ANY GROUP.
 77  IX                           PIC 9(02) COMP VALUE ZERO.

* ---- NORMALISED / DEFAULTED COPIES OF THE CATEGORICAL
* FIELDS ----
 01  WK-NORM-FIELDS-AREA.
     05  WK-USER-REPUT            PIC X(10) VALUE SPACES.
     05  WK-PRODUCT-UPPER         PIC X(12) VALUE SPACES.
     05  WK-PRODUCT-LOWER         PIC X(12) VALUE SPACES.
     05  WK-BIN-COUNTRY-UP        PIC X(02) VALUE SPACES.
     05  WK-IP-COUNTRY-UP         PIC X(02) VALUE SPACES.

* TABLE VIEW OF THE 3 CATEGORICAL RISK CLASSES, IN FIELD ORDER
* IP-RISK, EMAIL-RISK, DEVICE-FINGERPRINT-RISK - USED BY
* B150-NORMALIZE-CAT-RISK TO DEFAULT AND UPPERCASE ALL THREE
* IN A SINGLE PASS.
 01  WK-CAT-RISK-CODES.
     05  WK-CAT-IP-RISK           PIC X(10) VALUE SPACES.
     05  WK-CAT-EMAIL-RISK        PIC X(10) VALUE SPACES.
     05  WK-CAT-DEVICE-RISK       PIC X(10) VALUE SPACES.
 01  WK-CAT-RISK-CODES-TAB REDEFINES WK-CAT-RISK-CODES.
     05  WK-CAT-RISK-TAB          PIC X(10) OCCURS 3 TIMES.

* NUMBER-TO-TEXT WORK AREA (NO LEADING ZEROES, NO INTRINSIC
* FUNCTIONS) - USED FOR THE HOUR (R4), LATENCY (R7) AND THE
* INTEGER PART OF THE AMOUNT (R6) TOKENS. WIDE ENOUGH FOR THE
* LARGEST OF THE THREE (THE 7-DIGIT AMOUNT).
 01  WK-NUMEDIT-VALUE             PIC 9(07) VALUE ZERO.
 01  WK-NUMEDIT-AREA              PIC Z(06)9.
 01  WK-NUMEDIT-AREA-R REDEFINES WK-NUMEDIT-AREA.
     05  WK-NUMEDIT-CHAR          PIC X OCCURS 7 TIMES.
 01  WK-NUMEDIT-TEXT              PIC X(07) VALUE SPACES.

* AMOUNT RENDERED WITH 2 DECIMAL PLACES FOR THE R6 REASON
* TOKEN (<AMOUNT WITH 2 DECIMALS> CONVENTION - SEE DESIGN NOTE).
 01  WK-AMOUNT-INTEGER            PIC 9(07) VALUE ZERO.
 01  WK-AMOUNT-DECIMAL            PIC 9(02) VALUE ZERO.
 01  WK-AMOUNT-TEXT               PIC X(12) VALUE SPACES.

* R6 HIGH-AMOUNT THRESHOLDS BY PRODUCT TYPE, MXN
 01  WS-AMOUNT-THRESHOLDS.
     05  WS-THRESH-DIGITAL        PIC 9(07)V99 VALUE 2500.00.
     05  WS-THRESH-PHYSICAL       PIC 9(07)V99 VALUE 6000.00.
     05  WS-THRESH-SUBSCRIPTION   PIC 9(07)V99 VALUE 1500.00.
     05  WS-THRESH-DEFAULT        PIC 9(07)V99 VALUE 4000.00.

* R9 SCORE-TO-DECISION THRESHOLDS - THE ONE PLACE IN THIS
* PROGRAM WHERE THEY ARE MAINTAINED.  (PRODUCTION NOTE: THE
* REFERENCE SYSTEM ALLOWS THESE TO BE OVERRIDDEN FROM AN
* ENVIRONMENT VARIABLE AT STARTUP - THIS SHOP HAS NO EQUIVALENT
* DEPLOYMENT-TIME OVERRIDE MECHANISM, SO THEY ARE SIMPLE VALUE
* CLAUSES HERE.)
 01  WS-SCORE-THRESHOLDS.
     05  WS-REJECT-AT-SCORE       PIC S9(03) COMP VALUE +10.
     05  WS-REVIEW-AT-SCORE       PIC S9(03) COMP VALUE +4.
 01  WS-SCORE-THRESHOLDS-TAB REDEFINES WS-SCORE-THRESHOLDS.
     05  WS-THRESHOLD-TAB         PIC S9(03) COMP OCCURS 2 TIMES.

 EJECT
 LINKAGE SECTION.
****************
     COPY RSKVASR.
 EJECT
********************************************
 PROCEDURE DIVISION USING WK-RSKVASR.
********************************************
 MAIN-MODULE.
     PERFORM B000-INITIALIZE
        THRU B000-INITIALIZE-EX.
     PERFORM B100-HARD-BLOCK-CHECK
        THRU B100-HARD-BLOCK-CHECK-EX.
     IF      WK-HARD-BLOCK-FIRED
             GO TO B800-MOVE-RESULTS-TO-LINKAGE.
     PERFORM B150-NORMALIZE-CAT-RISK
        THRU B150-NORMALIZE-CAT-RISK-EX.
     PERFORM B210-SCORE-IP-RISK
        THRU B210-SCORE-IP-RISK-EX.
     PERFORM B220-SCORE-EMAIL-RISK
        THRU B220-SCORE-EMAIL-RISK-EX.
     PERFORM B230-SCORE-DEVICE-RISK
        THRU B230-SCORE-DEVICE-RISK-EX.
     PERFORM B240-SCORE-USER-REPUTATION
        THRU B240-SCORE-USER-REPUTATION-EX.
     PERFORM B250-SCORE-NIGHT-HOUR
        THRU B250-SCORE-NIGHT-HOUR-EX.
     PERFORM B260-SCORE-GEO-MISMATCH
        THRU B260-SCORE-GEO-MISMATCH-EX.
     PERFORM B270-SCORE-HIGH-AMOUNT
        THRU B270-SCORE-HIGH-AMOUNT-EX.
     PERFORM B280-SCORE-EXTREME-LATENCY
        THRU B280-SCORE-EXTREME-LATENCY-EX.
     PERFORM B300-APPLY-FREQUENCY-BUFFER
        THRU B300-APPLY-FREQUENCY-BUFFER-EX.
     PERFORM B400-MAP-SCORE-TO-DECISION
        THRU B400-MAP-SCORE-TO-DECISION-EX.
 B800-MOVE-RESULTS-TO-LINKAGE.
     PERFORM B810-MOVE-RESULTS-TO-LINKAGE
        THRU B810-MOVE-RESULTS-TO-LINKAGE-EX.
     GOBACK.

*-----------------------------------------------------------
 B000-INITIALIZE.
*-----------------------------------------------------------
     MOVE    "N"               TO WK-HARD-BLOCK-SW.
     MOVE    ZERO               TO WK-RISK-SCORE.
     MOVE    SPACES             TO WK-DECISION-CODE
                                   WK-REASON-TRAIL
                                   WK-REASON-TOKEN.
     MOVE    1                  TO WK-TRAIL-PTR.

* R3/R2 - DEFAULT A BLANK REPUTATION TO NEW BEFORE ANY RULE
* LOOKS AT IT.
     IF      WK-RSKVASR-USER-REPUT = SPACES
             MOVE "NEW"         TO WK-USER-REPUT
     ELSE
             MOVE WK-RSKVASR-USER-REPUT TO WK-USER-REPUT
             INSPECT WK-USER-REPUT CONVERTING
                "abcdefghijklmnopqrstuvwxyz"
                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
     END-IF.

     MOVE    WK-RSKVASR-PRODUCT-TYPE TO WK-PRODUCT-UPPER.
     INSPECT WK-PRODUCT-UPPER CONVERTING
        "abcdefghijklmnopqrstuvwxyz"
        TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
     MOVE    WK-RSKVASR-PRODUCT-TYPE TO WK-PRODUCT-LOWER.
     INSPECT WK-PRODUCT-LOWER CONVERTING
        "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
        TO "abcdefghijklmnopqrstuvwxyz".

     MOVE    WK-RSKVASR-BIN-COUNTRY TO WK-BIN-COUNTRY-UP.
     INSPECT WK-BIN-COUNTRY-UP CONVERTING
        "abcdefghijklmnopqrstuvwxyz"
        TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
     MOVE    WK-RSKVASR-IP-COUNTRY  TO WK-IP-COUNTRY-UP.
     INSPECT WK-IP-COUNTRY-UP CONVERTING
        "abcdefghijklmnopqrstuvwxyz"
        TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
 B000-INITIALIZE-EX.
     EXIT.

*-----------------------------------------------------------
* R1 - HARD BLOCK.  CHARGEBACKS >= 2 AND IP RISK = HIGH MEANS
* AN IMMEDIATE REJECT - NO OTHER RULE IS EVALUATED.
*-----------------------------------------------------------
 B100-HARD-BLOCK-CHECK.
     MOVE    WK-RSKVASR-IP-RISK TO WK-CAT-IP-RISK.
     IF      WK-CAT-IP-RISK = SPACES
             MOVE "LOW"         TO WK-CAT-IP-RISK
     ELSE
             INSPECT WK-CAT-IP-RISK CONVERTING
                "abcdefghijklmnopqrstuvwxyz"
                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
     END-IF.
     IF      WK-RSKVASR-CHARGEBACKS >= 2
             AND WK-CAT-IP-RISK = "HIGH"
             MOVE "Y"              TO WK-HARD-BLOCK-SW
             MOVE "REJECTED"       TO WK-DECISION-CODE
             MOVE 100               TO WK-RISK-SCORE
             MOVE "hard_block:chargebacks>=2+ip_high"
                                    TO WK-REASON-TOKEN
             PERFORM B910-APPEND-REASON
                THRU B910-APPEND-REASON-EX
     END-IF.
 B100-HARD-BLOCK-CHECK-EX.
     EXIT.

*-----------------------------------------------------------
* DEFAULT AND UPPERCASE THE 3 CATEGORICAL RISK FIELDS IN ONE
* PASS THROUGH THE TABLE VIEW OF WK-CAT-RISK-CODES.  ENTRY 1
* IS IP-RISK (ALREADY MOVED BY THE HARD BLOCK CHECK ABOVE),
* ENTRY 2 IS EMAIL-RISK, ENTRY 3 IS DEVICE-FINGERPRINT-RISK.
*-----------------------------------------------------------
 B150-NORMALIZE-CAT-RISK.
     MOVE    WK-RSKVASR-EMAIL-RISK  TO WK-CAT-EMAIL-RISK.
     MOVE    WK-RSKVASR-DEVICE-RISK TO WK-CAT-DEVICE-RISK.
     PERFORM B155-NORMALIZE-ONE-CAT-RISK
        THRU B155-NORMALIZE-ONE-CAT-RISK-EX
        VARYING IX FROM 1 BY 1 UNTIL IX > 3.
 B150-NORMALIZE-CAT-RISK-EX.
     EXIT.

 B155-NORMALIZE-ONE-CAT-RISK.
     IF      WK-CAT-RISK-TAB(IX) = SPACES
             MOVE "LOW"             TO WK-CAT-RISK-TAB(IX)
     ELSE
             INSPECT WK-CAT-RISK-TAB(IX) CONVERTING
                "abcdefghijklmnopqrstuvwxyz"
                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
     END-IF.
 B155-NORMALIZE-ONE-CAT-RISK-EX.
     EXIT.

*-----------------------------------------------------------
* R2 - IP-RISK CATEGORICAL WEIGHT.
*-----------------------------------------------------------
 B210-SCORE-IP-RISK.
     EVALUATE WK-CAT-RISK-TAB(1)
        WHEN "MEDIUM"
             ADD  2 TO WK-RISK-SCORE
             MOVE "ip_risk:medium(+2)" TO WK-REASON-TOKEN
             PERFORM B910-APPEND-REASON THRU B910-APPEND-REASON-EX
        WHEN "HIGH"
             ADD  4 TO WK-RISK-SCORE
             MOVE "ip_risk:high(+4)" TO WK-REASON-TOKEN
             PERFORM B910-APPEND-REASON THRU B910-APPEND-REASON-EX
        WHEN OTHER
             CONTINUE
     END-EVALUATE.
 B210-SCORE-IP-RISK-EX.
     EXIT.

*-----------------------------------------------------------
* R2 - EMAIL-RISK CATEGORICAL WEIGHT.
*-----------------------------------------------------------
 B220-SCORE-EMAIL-RISK.
     EVALUATE WK-CAT-RISK-TAB(2)
        WHEN "MEDIUM"
             ADD  1 TO WK-RISK-SCORE
             MOVE "email_risk:medium(+1)" TO WK-REASON-TOKEN
             PERFORM B910-APPEND-REASON THRU B910-APPEND-REASON-EX
        WHEN "HIGH"
             ADD  3 TO WK-RISK-SCORE
             MOVE "email_risk:high(+3)" TO WK-REASON-TOKEN
             PERFORM B910-APPEND-REASON THRU B910-APPEND-REASON-EX
        WHEN "NEW_DOMAIN"
             ADD  2 TO WK-RISK-SCORE
             MOVE "email_risk:new_domain(+2)" TO WK-REASON-TOKEN
             PERFORM B910-APPEND-REASON THRU B910-APPEND-REASON-EX
        WHEN OTHER
             CONTINUE
     END-EVALUATE.
 B220-SCORE-EMAIL-RISK-EX.
     EXIT.

*-----------------------------------------------------------
* R2 - DEVICE-FINGERPRINT-RISK CATEGORICAL WEIGHT.
*-----------------------------------------------------------
 B230-SCORE-DEVICE-RISK.
     EVALUATE WK-CAT-RISK-TAB(3)
        WHEN "MEDIUM"
             ADD  2 TO WK-RISK-SCORE
             MOVE "device_fingerprint_risk:medium(+2)"
                                       TO WK-REASON-TOKEN
             PERFORM B910-APPEND-REASON THRU B910-APPEND-REASON-EX
        WHEN "HIGH"
             ADD  4 TO WK-RISK-SCORE
             MOVE "device_fingerprint_risk:high(+4)"
                                       TO WK-REASON-TOKEN
             PERFORM B910-APPEND-REASON THRU B910-APPEND-REASON-EX
        WHEN OTHER
             CONTINUE
     END-EVALUATE.
 B230-SCORE-DEVICE-RISK-EX.
     EXIT.

*-----------------------------------------------------------
* R3 - USER REPUTATION (MAY BE NEGATIVE).
*-----------------------------------------------------------
 B240-SCORE-USER-REPUTATION.
     EVALUATE WK-USER-REPUT
        WHEN "TRUSTED"
             SUBTRACT 2 FROM WK-RISK-SCORE
             MOVE "user_reputation:trusted(-2)" TO WK-REASON-TOKEN
             PERFORM B910-APPEND-REASON THRU B910-APPEND-REASON-EX
        WHEN "RECURRENT"
             SUBTRACT 1 FROM WK-RISK-SCORE
             MOVE "user_reputation:recurrent(-1)"
                                       TO WK-REASON-TOKEN
             PERFORM B910-APPEND-REASON THRU B910-APPEND-REASON-EX
        WHEN "HIGH_RISK"
             ADD 4 TO WK-RISK-SCORE
             MOVE "user_reputation:high_risk(+4)"
                                       TO WK-REASON-TOKEN
             PERFORM B910-APPEND-REASON THRU B910-APPEND-REASON-EX
        WHEN OTHER
             CONTINUE
     END-EVALUATE.
 B240-SCORE-USER-REPUTATION-EX.
     EXIT.

*-----------------------------------------------------------
* R4 - NIGHT HOUR (HOUR >= 22 OR HOUR <= 5).
*-----------------------------------------------------------
 B250-SCORE-NIGHT-HOUR.
     IF      WK-RSKVASR-HOUR >= 22 OR WK-RSKVASR-HOUR <= 5
             ADD  1 TO WK-RISK-SCORE
             MOVE SPACES           TO WK-REASON-TOKEN
             MOVE WK-RSKVASR-HOUR  TO WK-NUMEDIT-VALUE
             PERFORM B920-EDIT-NUMBER-TO-TEXT
                THRU B920-EDIT-NUMBER-TO-TEXT-EX
             STRING "night_hour:" DELIMITED BY SIZE
                    WK-NUMEDIT-TEXT DELIMITED BY SPACE
                    "(+1)" DELIMITED BY SIZE
                    INTO WK-REASON-TOKEN
             PERFORM B910-APPEND-REASON
                THRU B910-APPEND-REASON-EX
     END-IF.
 B250-SCORE-NIGHT-HOUR-EX.
     EXIT.

*-----------------------------------------------------------
* R5 - GEO MISMATCH.  BOTH COUNTRY CODES MUST BE NON-BLANK
* (HELPDESK TICKET 8823 - SEE CHANGE LOG).
*-----------------------------------------------------------
 B260-SCORE-GEO-MISMATCH.
     IF      WK-BIN-COUNTRY-UP NOT = SPACES
             AND WK-IP-COUNTRY-UP NOT = SPACES
             AND WK-BIN-COUNTRY-UP NOT = WK-IP-COUNTRY-UP
             ADD  2 TO WK-RISK-SCORE
             MOVE SPACES              TO WK-REASON-TOKEN
             STRING "geo_mismatch:" DELIMITED BY SIZE
                    WK-BIN-COUNTRY-UP DELIMITED BY SIZE
                    "!=" DELIMITED BY SIZE
                    WK-IP-COUNTRY-UP DELIMITED BY SIZE
                    "(+2)" DELIMITED BY SIZE
                    INTO WK-REASON-TOKEN
             PERFORM B910-APPEND-REASON
                THRU B910-APPEND-REASON-EX
     END-IF.
 B260-SCORE-GEO-MISMATCH-EX.
     EXIT.

*-----------------------------------------------------------
* R6 - HIGH AMOUNT, THRESHOLD BY PRODUCT TYPE, AND
* R6A - NESTED NEW-USER-HIGH-AMOUNT ADD-ON.
*-----------------------------------------------------------
 B270-SCORE-HIGH-AMOUNT.
     EVALUATE TRUE
        WHEN WK-PRODUCT-UPPER = "DIGITAL"
             IF WK-RSKVASR-AMOUNT >= WS-THRESH-DIGITAL
                PERFORM B275-FIRE-HIGH-AMOUNT
                   THRU B275-FIRE-HIGH-AMOUNT-EX
             END-IF
        WHEN WK-PRODUCT-UPPER = "PHYSICAL"
             IF WK-RSKVASR-AMOUNT >= WS-THRESH-PHYSICAL
                PERFORM B275-FIRE-HIGH-AMOUNT
                   THRU B275-FIRE-HIGH-AMOUNT-EX
             END-IF
        WHEN WK-PRODUCT-UPPER = "SUBSCRIPTION"
             IF WK-RSKVASR-AMOUNT >= WS-THRESH-SUBSCRIPTION
                PERFORM B275-FIRE-HIGH-AMOUNT
                   THRU B275-FIRE-HIGH-AMOUNT-EX
             END-IF
        WHEN OTHER
             IF WK-RSKVASR-AMOUNT >= WS-THRESH-DEFAULT
                PERFORM B275-FIRE-HIGH-AMOUNT
                   THRU B275-FIRE-HIGH-AMOUNT-EX
             END-IF
     END-EVALUATE.
 B270-SCORE-HIGH-AMOUNT-EX.
     EXIT.

*-----------------------------------------------------------
* RAISES THE SCORE, BUILDS THE HIGH_AMOUNT REASON TOKEN (AMOUNT
* SPLIT INTO ITS INTEGER AND DECIMAL PARTS BY SIMPLE FIXED-POINT
* ARITHMETIC - NO INTRINSIC FUNCTION NEEDED), THEN APPLIES THE R6A
* NEW-USER ADD-ON.
*-----------------------------------------------------------
 B275-FIRE-HIGH-AMOUNT.
     ADD     2 TO WK-RISK-SCORE.
     MOVE    WK-RSKVASR-AMOUNT TO WK-AMOUNT-INTEGER.
     COMPUTE WK-AMOUNT-DECIMAL =
             (WK-RSKVASR-AMOUNT - WK-AMOUNT-INTEGER) * 100.
     MOVE    WK-AMOUNT-INTEGER TO WK-NUMEDIT-VALUE.
     PERFORM B920-EDIT-NUMBER-TO-TEXT
        THRU B920-EDIT-NUMBER-TO-TEXT-EX.
     MOVE    SPACES TO WK-AMOUNT-TEXT.
     STRING  WK-NUMEDIT-TEXT DELIMITED BY SPACE
             "." DELIMITED BY SIZE
             WK-AMOUNT-DECIMAL DELIMITED BY SIZE
             INTO WK-AMOUNT-TEXT.
     MOVE    SPACES TO WK-REASON-TOKEN.
     STRING  "high_amount:" DELIMITED BY SIZE
             WK-PRODUCT-LOWER DELIMITED BY SPACE
             ":" DELIMITED BY SIZE
             WK-AMOUNT-TEXT DELIMITED BY SPACE
             "(+2)" DELIMITED BY SIZE
             INTO WK-REASON-TOKEN.
     PERFORM B910-APPEND-REASON
        THRU B910-APPEND-REASON-EX.
     IF      WK-USER-REPUT = "NEW"
             ADD  2 TO WK-RISK-SCORE
             MOVE "new_user_high_amount(+2)" TO WK-REASON-TOKEN
             PERFORM B910-APPEND-REASON
                THRU B910-APPEND-REASON-EX
     END-IF.
 B275-FIRE-HIGH-AMOUNT-EX.
     EXIT.

*-----------------------------------------------------------
* R7 - EXTREME LATENCY.
*-----------------------------------------------------------
 B280-SCORE-EXTREME-LATENCY.
     IF      WK-RSKVASR-LATENCY-MS >= 2500
             ADD  2 TO WK-RISK-SCORE
             MOVE SPACES TO WK-REASON-TOKEN
             MOVE WK-RSKVASR-LATENCY-MS TO WK-NUMEDIT-VALUE
             PERFORM B920-EDIT-NUMBER-TO-TEXT
                THRU B920-EDIT-NUMBER-TO-TEXT-EX
             STRING "latency_extreme:" DELIMITED BY SIZE
                    WK-NUMEDIT-TEXT DELIMITED BY SPACE
                    "ms(+2)" DELIMITED BY SIZE
                    INTO WK-REASON-TOKEN
             PERFORM B910-APPEND-REASON
                THRU B910-APPEND-REASON-EX
     END-IF.
 B280-SCORE-EXTREME-LATENCY-EX.
     EXIT.

*-----------------------------------------------------------
* R8 - FREQUENCY BUFFER (HELPDESK TICKET 9910 - SCORE > 0
* GUARD ADDED 1998).
*-----------------------------------------------------------
 B300-APPLY-FREQUENCY-BUFFER.
     IF      (WK-USER-REPUT = "RECURRENT"
             OR WK-USER-REPUT = "TRUSTED")
             AND WK-RSKVASR-TXN-30D >= 3
             AND WK-RISK-SCORE > 0
             SUBTRACT 1 FROM WK-RISK-SCORE
             MOVE "frequency_buffer(-1)" TO WK-REASON-TOKEN
             PERFORM B910-APPEND-REASON
                THRU B910-APPEND-REASON-EX
     END-IF.
 B300-APPLY-FREQUENCY-BUFFER-EX.
     EXIT.

*-----------------------------------------------------------
* R9 - SCORE-TO-DECISION MAPPING (e-Req 2460 - THRESHOLDS NOW KEPT
* IN WS-SCORE-THRESHOLDS, SEE CHANGE LOG).
*-----------------------------------------------------------
 B400-MAP-SCORE-TO-DECISION.
     IF      WK-RISK-SCORE >= WS-THRESHOLD-TAB(1)
             MOVE "REJECTED"  TO WK-DECISION-CODE
     ELSE
     IF      WK-RISK-SCORE >= WS-THRESHOLD-TAB(2)
             MOVE "IN_REVIEW" TO WK-DECISION-CODE
     ELSE
             MOVE "ACCEPTED"  TO WK-DECISION-CODE
     END-IF
     END-IF.
 B400-MAP-SCORE-TO-DECISION-EX.
     EXIT.

*-----------------------------------------------------------
* APPENDS WK-REASON-TOKEN (SPACE-PADDED, NO EMBEDDED SPACES)
* ONTO WK-REASON-TRAIL, INSERTING A ";" SEPARATOR WHEN THE
* TRAIL IS NOT EMPTY.  USED BY EVERY RULE THAT CONTRIBUTES
* POINTS, IN RULE-EVALUATION ORDER.
*-----------------------------------------------------------
 B910-APPEND-REASON.
     IF      WK-TRAIL-PTR NOT = 1
             STRING ";" DELIMITED BY SIZE
                    INTO WK-REASON-TRAIL
                    WITH POINTER WK-TRAIL-PTR
     END-IF.
     STRING  WK-REASON-TOKEN DELIMITED BY SPACE
             INTO WK-REASON-TRAIL
             WITH POINTER WK-TRAIL-PTR.
 B910-APPEND-REASON-EX.
     EXIT.

*-----------------------------------------------------------
* RENDERS A NUMERIC VALUE (HOUR, LATENCY OR AMOUNT INTEGER
* PART) AS TEXT WITH NO LEADING ZEROES AND NO INTRINSIC
* FUNCTION - MOVE TO A ZERO-SUPPRESSED EDITED FIELD, THEN SCAN THE
* CHARACTER TABLE VIEW FOR THE FIRST NON-BLANK POSITION.
*-----------------------------------------------------------
 B920-EDIT-NUMBER-TO-TEXT.
     MOVE    WK-NUMEDIT-VALUE TO WK-NUMEDIT-AREA.
     MOVE    SPACES           TO WK-NUMEDIT-TEXT.
     PERFORM B925-SCAN-ONE-POSITION
        THRU B925-SCAN-ONE-POSITION-EX
        VARYING IX FROM 1 BY 1
        UNTIL IX > 7 OR WK-NUMEDIT-CHAR(IX) NOT = SPACE.
     IF      IX > 7
             MOVE "0"         TO WK-NUMEDIT-TEXT
     ELSE
             MOVE WK-NUMEDIT-AREA(IX:) TO WK-NUMEDIT-TEXT
     END-IF.
 B920-EDIT-NUMBER-TO-TEXT-EX.
     EXIT.

 B925-SCAN-ONE-POSITION.
     CONTINUE.
 B925-SCAN-ONE-POSITION-EX.
     EXIT.

*-----------------------------------------------------------
 B810-MOVE-RESULTS-TO-LINKAGE.
*-----------------------------------------------------------
     MOVE    WK-DECISION-CODE TO WK-RSKVASR-DECISION.
     MOVE    WK-RISK-SCORE    TO WK-RSKVASR-SCORE.
     MOVE    WK-REASON-TRAIL  TO WK-RSKVASR-REASON.
 B810-MOVE-RESULTS-TO-LINKAGE-EX.
     EXIT.

************************************************************
*************** END OF PROGRAM SOURCE - RSKVASR ************
************************************************************
