* RSKTXNR.cpybk
************************************************************
* AMENDMENT HISTORY:
************************************************************
* R1Q3JM1 14/07/1994 JARAMR  - RISK ENGINE PHASE 1 BUILD
*                             - INITIAL VERSION
* R1Q4LN1 02/11/1994 LIMNGR  - e-Req 1142 ADD DEVICE/IP/EMAIL
*                               RISK-CLASS FIELDS FOR THE
*                               CATEGORICAL SCORING RULES.
* R2Q1WE1 09/03/1998 WEEMAT  - Y2K READINESS REVIEW - NO
*                               DATE-SENSITIVE FIELDS ON THIS
*                               RECORD, NO CHANGE REQUIRED, SIGNED
*                               OFF PER THE PROJECT Y2K COMPLIANCE
*                               REVIEW.
* R4Q3RZ1 14/09/2009 RUIZDA  - e-Req 3104 REWORKED AS A PIC X(144)
*                               RECORD WITH A FIELD-VIEW
*                               REDEFINES, LIKE THE OTHER
*                               INTERFACE COPYBOOKS, AND ADDED THE
*                               SPARE RANGES AND THE REPUTATION
*                               88-LEVELS THE FRAUD OPS
*                               DOCUMENTATION AUDIT ASKED FOR.
************************************************************
*
* I-O FORMAT: RSKTXNR  FROM FILE RSKTXNIN
* ONE RECORD PER INBOUND PAYMENT TRANSACTION.
*
 01  RSKTXNR-RECORD.
     05  RSKTXNR-TEXT             PIC X(144).
*
* RSKTXNR-RECORD-R IS THE FIELD VIEW OF THE RECORD ABOVE - SAME
* CONVENTION AS THE OTHER INTERFACE COPYBOOKS IN THIS SHOP.
*
 01  RSKTXNR-RECORD-R REDEFINES RSKTXNR-RECORD.
     05  TXN-ID                   PIC 9(09).
*        TRANSACTION IDENTIFIER
     05  TXN-AMOUNT-MXN           PIC 9(07)V99.
*        TRANSACTION AMOUNT, MXN, 2 DECIMALS
*        (ZONED DISPLAY - RECORD IS LINE SEQUENTIAL TEXT,
*         NOT AN INDEXED DATA BASE FILE, SO NOT PACKED)
     05  TXN-CUST-TXN-30D         PIC 9(04).
*        CUSTOMER TRANSACTION COUNT, TRAILING 30 DAYS
     05  TXN-GEO-STATE            PIC X(20).
*        CUSTOMER STATE/REGION - INFORMATIONAL, NOT RULE
*        INPUT
     05  TXN-DEVICE-TYPE          PIC X(10).
*        DEVICE TYPE LABEL - INFORMATIONAL, NOT RULE INPUT
     05  FILLER                   PIC X(05).
*        RESERVED FOR FUTURE DEVICE ATTRIBUTES (e-Req 1142
*        LEFT THIS SPARE WHEN THE CATEGORICAL FIELDS WERE
*        ADDED, SEE CHANGE LOG)
     05  TXN-CHARGEBACK-COUNT     PIC 9(03).
*        HISTORICAL CHARGEBACK COUNT FOR THIS CUSTOMER
     05  TXN-HOUR                 PIC 9(02).
*        HOUR OF DAY OF THE TRANSACTION, 0-23 EXPECTED
     05  TXN-PRODUCT-TYPE         PIC X(12).
*        DIGITAL / PHYSICAL / SUBSCRIPTION / OTHER (DEFAULT)
     05  TXN-LATENCY-MS           PIC 9(06).
*        OBSERVED PROCESSING/NETWORK LATENCY, MILLISECONDS
     05  TXN-USER-REPUTATION      PIC X(10).
         88  TXN-REPUT-TRUSTED            VALUE "TRUSTED".
         88  TXN-REPUT-RECURRENT          VALUE "RECURRENT".
         88  TXN-REPUT-NEW                VALUE "NEW" SPACES.
         88  TXN-REPUT-HIGH-RISK          VALUE "HIGH_RISK".
*        TRUSTED / RECURRENT / NEW / HIGH_RISK
*        BLANK DEFAULTS TO NEW
     05  TXN-DEVICE-FP-RISK       PIC X(10).
*        LOW / MEDIUM / HIGH - DEVICE FINGERPRINT RISK CLASS
*        BLANK DEFAULTS TO LOW
     05  TXN-IP-RISK              PIC X(10).
*        LOW / MEDIUM / HIGH - IP ADDRESS RISK CLASS
*        BLANK DEFAULTS TO LOW
     05  TXN-EMAIL-RISK           PIC X(10).
*        LOW / MEDIUM / HIGH / NEW_DOMAIN - EMAIL RISK CLASS
*        BLANK DEFAULTS TO LOW
     05  TXN-BIN-COUNTRY          PIC X(02).
*        ISO COUNTRY OF THE CARD BIN - MAY BE BLANK
     05  TXN-IP-COUNTRY           PIC X(02).
*        ISO COUNTRY OF THE CLIENT IP - MAY BE BLANK
     05  FILLER                   PIC X(04).
*        RESERVED FOR A POSSIBLE THIRD COUNTRY CODE (BILLING)
*        SHOULD FRAUD OPS EVER ASK FOR ONE
     05  FILLER                   PIC X(16).
*        RESERVED FOR FUTURE USE
