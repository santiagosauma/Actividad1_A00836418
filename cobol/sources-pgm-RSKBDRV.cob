 IDENTIFICATION DIVISION.
***********************
 PROGRAM-ID.      RSKBDRV.
 AUTHOR.          LIM NGUYEN G.
 INSTALLATION.    RISK MANAGEMENT SYSTEMS - BATCH APPLICATIONS.
 DATE-WRITTEN.    02 NOV 1994.
 DATE-COMPILED.
 SECURITY.        THIS PROGRAM AND ITS LISTINGS ARE THE PROPERTY
*           OF THE INSTALLATION NAMED ABOVE AND ARE NOT TO BE
*           DISCLOSED OR REPRODUCED WITHOUT AUTHORISATION.
*
*DESCRIPTION :  NIGHTLY RISK-SCORING BATCH DRIVER. READS THE
*               INCOMING PAYMENT TRANSACTION FILE RSKTXNIN ONE
*               RECORD AT A TIME, CALLS RSKVASR TO SCORE EACH
*               TRANSACTION, WRITES THE SCORED RECORD TO
*               RSKDECOUT, TALLIES THE THREE DECISION COUNTS, AND
*               DISPLAYS A ONE-LINE TOTALS REPORT TO THE JOB LOG
*               AT END OF RUN. NO SORT, NO KEYED ACCESS - BOTH
*               FILES ARE PROCESSED STRICTLY SEQUENTIALLY.
*
*===========================================================
* HISTORY OF MODIFICATION:
*===========================================================
* R1Q4LN1 02/11/1994 LIMNGR  - RISK ENGINE PHASE 1 BUILD
*                             - INITIAL VERSION. DRIVES RSKVASR
*                               OVER THE INBOUND TRANSACTIONS
*                               FILE FOR THE FRAUD OPS NIGHTLY
*                               RUN.
*-----------------------------------------------------------
* R1Q2PT1 19/05/1996 PATELT  - HELPDESK TICKET 8824
*                             - RUN TOTALS WERE LEFT AT ZERO ON
*                               AN EMPTY INPUT FILE BECAUSE THE
*                               TOTALS REPORT WAS ONLY WRITTEN
*                               INSIDE THE READ LOOP. MOVED TO
*                               A800 SO IT ALWAYS DISPLAYS.
*-----------------------------------------------------------
* R2Q1WE1 09/03/1998 WEEMAT  - Y2K READINESS REVIEW
*                             - WS-RUN-DATE IS STAMPED FROM THE
*                               SYSTEM DATE FOR THE JOB LOG; IT
*                               IS NEVER COMPARED OR STORED.
*                               WIDENED WS-RUN-CENT TO PIC 99 SO
*                               THE CENTURY PRINTS EXPLICITLY.
*-----------------------------------------------------------
* R2Q4OC1 03/12/1998 OCONNJ  - e-Req 1977
*                             - DROPPED THE OLD INDEXED-FILE
*                               SELECT CLAUSES INHERITED FROM
*                               THE TRF COPY-PASTE SKELETON;
*                               THIS PROGRAM HAS NO RANDOM
*                               ACCESS.
*-----------------------------------------------------------
* R3Q2FN1 11/06/2001 FONGKW  - e-Req 2460
*                             - TOTALS REPORT NOW DRIVEN FROM
*                               WS-DECISION-NAMES-TAB SO A NEW
*                               DECISION VALUE NEEDS ONE TABLE
*                               ENTRY, NOT A NEW DISPLAY LINE.
*-----------------------------------------------------------
 EJECT
**********************
 ENVIRONMENT DIVISION.
**********************
 CONFIGURATION SECTION.
 SOURCE-COMPUTER.  IBM-AS400.
 OBJECT-COMPUTER.  IBM-AS400.
 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
                   C01 IS TOP-OF-FORM
                   CLASS RISK-ALPHA-CLASS IS "A" THRU "Z"
                   UPSI-0 IS UPSI-SWITCH-0
                     ON  STATUS IS U0-ON
                     OFF STATUS IS U0-OFF
                   UPSI-1 IS UPSI-SWITCH-1
                     ON  STATUS IS U1-ON
                     OFF STATUS IS U1-OFF.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT  RSKTXNIN  ASSIGN TO DATABASE-RSKTXNIN
             ORGANIZATION IS SEQUENTIAL
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS WK-C-FILE-STATUS.
     SELECT  RSKDECOUT ASSIGN TO DATABASE-RSKDECOUT
             ORGANIZATION IS SEQUENTIAL
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS WK-C-FILE-STATUS.
 EJECT
***************
 DATA DIVISION.
***************
 FILE SECTION.
*************************
 FD  RSKTXNIN
     LABEL RECORDS ARE STANDARD
     RECORDING MODE IS F.
     COPY RSKTXNR.

 FD  RSKDECOUT
     LABEL RECORDS ARE STANDARD
     RECORDING MODE IS F.
     COPY RSKDECR.

 EJECT
*************************
 WORKING-STORAGE SECTION.
*************************
 01  FILLER              PIC X(24)  VALUE
     "** PROGRAM RSKBDRV   **".

 01  WK-C-COMMON-AREA.
     COPY RSKCOM.
     05  FILLER                   PIC X(05) VALUE SPACES.

* ------------------ PROGRAM WORKING STORAGE ---------------
* END-OF-INPUT SWITCH KEPT STANDALONE, NOT UNDER THE WORK-AREA
* GROUP - IT DRIVES THE MAIN-MODULE PERFORM/UNTIL BY ITSELF.
 77  WK-EOF-SW                    PIC X(01) VALUE "N".
     88  WK-END-OF-INPUT                    VALUE "Y".

* TABLE-DRIVEN TOTALS-DISPLAY SUBSCRIPT - ALSO STANDALONE, NO
* GROUP MEMBERSHIP NEEDED FOR A SINGLE-USE LOOP INDEX.
 77  TX                           PIC 9(02) COMP VALUE ZERO.

 01  WK-C-WORK-AREA.
     05  WK-TOT-READ               PIC 9(07) COMP VALUE ZERO.
     05  WK-TOT-ACCEPTED           PIC 9(07) COMP VALUE ZERO.
     05  WK-TOT-IN-REVIEW          PIC 9(07) COMP VALUE ZERO.
     05  WK-TOT-REJECTED           PIC 9(07) COMP VALUE ZERO.

* TABLE VIEW OF THE 4 RUN-TOTAL COUNTERS, IN REPORT ORDER, SO
* A800-DISPLAY-RUN-TOTALS CAN BUILD THE JOB-LOG LINES FROM ONE
* PERFORM LOOP INSTEAD OF 4 SEPARATE DISPLAY STATEMENTS.
 01  WK-RUN-TOTALS.
     05  WK-RUN-TOTAL-READ         PIC 9(07) COMP VALUE ZERO.
     05  WK-RUN-TOTAL-ACCEPTED     PIC 9(07) COMP VALUE ZERO.
     05  WK-RUN-TOTAL-IN-REVIEW    PIC 9(07) COMP VALUE ZERO.
     05  WK-RUN-TOTAL-REJECTED     PIC 9(07) COMP VALUE ZERO.
 01  WK-RUN-TOTALS-TAB REDEFINES WK-RUN-TOTALS.
     05  WK-RUN-TOTAL-ENTRY        PIC 9(07) COMP OCCURS 4 TIMES.

* PARALLEL TABLE OF REPORT CAPTIONS, SAME ORDER AS THE TOTAL
* TABLE ABOVE - e-Req 2460.
 01  WK-DECISION-NAMES.
     05  WK-DECISION-NAME-1        PIC X(16) VALUE "TXN READ".
     05  WK-DECISION-NAME-2        PIC X(16) VALUE "ACCEPTED".
     05  WK-DECISION-NAME-3        PIC X(16) VALUE "IN_REVIEW".
     05  WK-DECISION-NAME-4        PIC X(16) VALUE "REJECTED".
 01  WK-DECISION-NAMES-TAB REDEFINES WK-DECISION-NAMES.
     05  WK-DECISION-NAME-TAB      PIC X(16) OCCURS 4 TIMES.

 01  WK-REPORT-LINE                PIC X(40) VALUE SPACES.

* RUN-DATE STAMP FOR THE JOB LOG HEADER ONLY - NOT STORED, NOT
* COMPARED (Y2K REVIEW 1998, SEE CHANGE LOG).
 01  WS-RUN-DATE.
     05  WS-RUN-DATE-YYMMDD        PIC 9(06) VALUE ZERO.
 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
     05  WS-RUN-YY                 PIC 9(02).
     05  WS-RUN-MM                 PIC 9(02).
     05  WS-RUN-DD                 PIC 9(02).
 01  WS-RUN-CENT                   PIC 99 VALUE 20.

 EJECT
 LINKAGE SECTION.
****************

 EJECT
********************************************
 PROCEDURE DIVISION.
********************************************
 MAIN-MODULE.
     PERFORM A000-OPEN-FILES
        THRU A000-OPEN-FILES-EX.
     PERFORM A100-PROCESS-TRANSACTIONS
        THRU A100-PROCESS-TRANSACTIONS-EX
        UNTIL WK-END-OF-INPUT.
     PERFORM A800-DISPLAY-RUN-TOTALS
        THRU A800-DISPLAY-RUN-TOTALS-EX.
     PERFORM Z000-END-PROGRAM-ROUTINE
        THRU Z000-END-PROGRAM-ROUTINE-EX.
     GOBACK.

*-----------------------------------------------------------
 A000-OPEN-FILES.
*-----------------------------------------------------------
     ACCEPT  WS-RUN-DATE-YYMMDD FROM DATE.
     OPEN    INPUT  RSKTXNIN.
     IF      NOT WK-C-SUCCESSFUL
             MOVE "Y" TO WK-C-PGM-STATUS
             GO TO Y900-ABNORMAL-TERMINATION
     END-IF.
     OPEN    OUTPUT RSKDECOUT.
     IF      NOT WK-C-SUCCESSFUL
             MOVE "Y" TO WK-C-PGM-STATUS
             GO TO Y900-ABNORMAL-TERMINATION
     END-IF.
     PERFORM A110-READ-TRANSACTION
        THRU A110-READ-TRANSACTION-EX.
 A000-OPEN-FILES-EX.
     EXIT.

*-----------------------------------------------------------
* BATCH FLOW STEP 2-3: FOR EACH TRANSACTION, CALL THE DECISION
* ENGINE, BUILD AND WRITE THE OUTPUT RECORD, TALLY THE DECISION,
* THEN READ THE NEXT TRANSACTION.
*-----------------------------------------------------------
 A100-PROCESS-TRANSACTIONS.
     PERFORM A120-BUILD-OUTPUT-RECORD
        THRU A120-BUILD-OUTPUT-RECORD-EX.
     PERFORM A130-WRITE-OUTPUT-RECORD
        THRU A130-WRITE-OUTPUT-RECORD-EX.
     PERFORM A140-TALLY-DECISION
        THRU A140-TALLY-DECISION-EX.
     PERFORM A110-READ-TRANSACTION
        THRU A110-READ-TRANSACTION-EX.
 A100-PROCESS-TRANSACTIONS-EX.
     EXIT.

 A110-READ-TRANSACTION.
     READ    RSKTXNIN
             AT END
             MOVE "Y" TO WK-EOF-SW
     END-READ.
     IF      NOT WK-END-OF-INPUT
             IF NOT WK-C-SUCCESSFUL AND NOT WK-C-END-OF-FILE
                MOVE "Y" TO WK-C-PGM-STATUS
                GO TO Y900-ABNORMAL-TERMINATION
             END-IF
             ADD 1 TO WK-TOT-READ
     END-IF.
 A110-READ-TRANSACTION-EX.
     EXIT.

*-----------------------------------------------------------
* ECHOES THE INPUT FIELDS INTO THE OUTPUT RECORD, CALLS RSKVASR
* VIA WK-RSKVASR, AND MOVES THE DECISION/SCORE/REASON TRAIL INTO
* THE OUTPUT RECORD.
*-----------------------------------------------------------
 A120-BUILD-OUTPUT-RECORD.
     MOVE    TXN-ID                TO OUT-TXN-ID.
     MOVE    TXN-AMOUNT-MXN         TO OUT-AMOUNT-MXN.
     MOVE    TXN-CUST-TXN-30D       TO OUT-CUST-TXN-30D.
     MOVE    TXN-GEO-STATE          TO OUT-GEO-STATE.
     MOVE    TXN-DEVICE-TYPE        TO OUT-DEVICE-TYPE.
     MOVE    TXN-CHARGEBACK-COUNT   TO OUT-CHARGEBACK-COUNT.
     MOVE    TXN-HOUR               TO OUT-HOUR.
     MOVE    TXN-PRODUCT-TYPE       TO OUT-PRODUCT-TYPE.
     MOVE    TXN-LATENCY-MS         TO OUT-LATENCY-MS.
     MOVE    TXN-USER-REPUTATION    TO OUT-USER-REPUTATION.
     MOVE    TXN-DEVICE-FP-RISK     TO OUT-DEVICE-FP-RISK.
     MOVE    TXN-IP-RISK            TO OUT-IP-RISK.
     MOVE    TXN-EMAIL-RISK         TO OUT-EMAIL-RISK.
     MOVE    TXN-BIN-COUNTRY        TO OUT-BIN-COUNTRY.
     MOVE    TXN-IP-COUNTRY         TO OUT-IP-COUNTRY.

     MOVE    TXN-ID                 TO WK-RSKVASR-TXN-ID.
     MOVE    TXN-AMOUNT-MXN         TO WK-RSKVASR-AMOUNT.
     MOVE    TXN-CUST-TXN-30D       TO WK-RSKVASR-TXN-30D.
     MOVE    TXN-GEO-STATE          TO WK-RSKVASR-GEO-STATE.
     MOVE    TXN-DEVICE-TYPE        TO WK-RSKVASR-DEVICE-TYPE.
     MOVE    TXN-CHARGEBACK-COUNT   TO WK-RSKVASR-CHARGEBACKS.
     MOVE    TXN-HOUR               TO WK-RSKVASR-HOUR.
     MOVE    TXN-PRODUCT-TYPE       TO WK-RSKVASR-PRODUCT-TYPE.
     MOVE    TXN-LATENCY-MS         TO WK-RSKVASR-LATENCY-MS.
     MOVE    TXN-USER-REPUTATION    TO WK-RSKVASR-USER-REPUT.
     MOVE    TXN-DEVICE-FP-RISK     TO WK-RSKVASR-DEVICE-RISK.
     MOVE    TXN-IP-RISK            TO WK-RSKVASR-IP-RISK.
     MOVE    TXN-EMAIL-RISK         TO WK-RSKVASR-EMAIL-RISK.
     MOVE    TXN-BIN-COUNTRY        TO WK-RSKVASR-BIN-COUNTRY.
     MOVE    TXN-IP-COUNTRY         TO WK-RSKVASR-IP-COUNTRY.

     CALL    "RSKVASR" USING WK-RSKVASR.

     MOVE    WK-RSKVASR-DECISION    TO OUT-DECISION.
     MOVE    WK-RSKVASR-SCORE       TO OUT-RISK-SCORE.
     MOVE    WK-RSKVASR-REASON      TO OUT-REASONS.
 A120-BUILD-OUTPUT-RECORD-EX.
     EXIT.

 A130-WRITE-OUTPUT-RECORD.
     WRITE   RSKDECR-RECORD.
     IF      NOT WK-C-SUCCESSFUL
             MOVE "Y" TO WK-C-PGM-STATUS
             GO TO Y900-ABNORMAL-TERMINATION
     END-IF.
 A130-WRITE-OUTPUT-RECORD-EX.
     EXIT.

*-----------------------------------------------------------
* BATCH FLOW STEP 4: ACCUMULATE THE THREE DECISION COUNTS.
*-----------------------------------------------------------
 A140-TALLY-DECISION.
     EVALUATE OUT-DECISION
        WHEN "ACCEPTED"
             ADD 1 TO WK-TOT-ACCEPTED
        WHEN "IN_REVIEW"
             ADD 1 TO WK-TOT-IN-REVIEW
        WHEN "REJECTED"
             ADD 1 TO WK-TOT-REJECTED
        WHEN OTHER
             MOVE "Y" TO WK-C-PGM-STATUS
             GO TO Y900-ABNORMAL-TERMINATION
     END-EVALUATE.
 A140-TALLY-DECISION-EX.
     EXIT.

*-----------------------------------------------------------
* END-OF-JOB TOTALS REPORT, ONE LINE PER TABLE ENTRY.
*-----------------------------------------------------------
 A800-DISPLAY-RUN-TOTALS.
     MOVE    WK-TOT-READ           TO WK-RUN-TOTAL-READ.
     MOVE    WK-TOT-ACCEPTED       TO WK-RUN-TOTAL-ACCEPTED.
     MOVE    WK-TOT-IN-REVIEW      TO WK-RUN-TOTAL-IN-REVIEW.
     MOVE    WK-TOT-REJECTED       TO WK-RUN-TOTAL-REJECTED.
     DISPLAY "RSKBDRV - RISK SCORING RUN TOTALS".
     PERFORM A810-DISPLAY-ONE-TOTAL
        THRU A810-DISPLAY-ONE-TOTAL-EX
        VARYING TX FROM 1 BY 1 UNTIL TX > 4.
 A800-DISPLAY-RUN-TOTALS-EX.
     EXIT.

 A810-DISPLAY-ONE-TOTAL.
     MOVE    SPACES TO WK-REPORT-LINE.
     STRING  WK-DECISION-NAME-TAB(TX) DELIMITED BY SPACE
             " . . . . . . . . . . ." DELIMITED BY SIZE
             INTO WK-REPORT-LINE.
     DISPLAY WK-REPORT-LINE WK-RUN-TOTAL-ENTRY(TX).
 A810-DISPLAY-ONE-TOTAL-EX.
     EXIT.

*-----------------------------------------------------------
 Z000-END-PROGRAM-ROUTINE.
*-----------------------------------------------------------
     CLOSE   RSKTXNIN.
     CLOSE   RSKDECOUT.
 Z000-END-PROGRAM-ROUTINE-EX.
     EXIT.

*-----------------------------------------------------------
* ABNORMAL TERMINATION - A FILE-STATUS OTHER THAN SUCCESSFUL
* END-OF-FILE, OR A DECISION CODE RSKVASR SHOULD NEVER RETURN.
*-----------------------------------------------------------
 Y900-ABNORMAL-TERMINATION.
     DISPLAY "RSKBDRV - ABNORMAL TERMINATION - FILE STATUS "
             WK-C-FILE-STATUS.
     CLOSE   RSKTXNIN.
     CLOSE   RSKDECOUT.
     MOVE    16 TO RETURN-CODE.
     GOBACK.

************************************************************
*************** END OF PROGRAM SOURCE - RSKBDRV ************
************************************************************
