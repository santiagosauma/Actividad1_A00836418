* RSKCOM.cpybk
************************************************************
* AMENDMENT HISTORY:
************************************************************
* R1Q3JM1 14/07/1994 JARAMR  - RISK ENGINE PHASE 1 BUILD
*                             - INITIAL VERSION, COPIED FROM TRF
*                               FILE-STATUS COMMON BLOCK PARED
*                               DOWN TO SEQUENTIAL FILES ONLY (NO
*                               KEYED ACCESS IN THIS SYSTEM).
************************************************************
           05  WK-C-FILE-STATUS          PIC X(02).
               88  WK-C-SUCCESSFUL                VALUE "00".
               88  WK-C-END-OF-FILE               VALUE "10".
           05  WK-C-PGM-STATUS           PIC X(01) VALUE "N".
               88  WK-C-PGM-ABORTED                VALUE "Y".
