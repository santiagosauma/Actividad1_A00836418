* RSKVASR.cpybk
************************************************************
* HISTORY OF MODIFICATION:
************************************************************
* R1Q3JM1 14/07/1994 JARAMR  - RISK ENGINE PHASE 1 BUILD
*                             - INITIAL VERSION
* R1Q4LN1 02/11/1994 LIMNGR  - e-Req 1142 WIDEN WK-RSKVASR-REASON
*                               FROM 120 TO 200 TO MATCH
*                               RSKDECR-REASON.
*-----------------------------------------------------------
 01  WK-RSKVASR.
     05  WK-RSKVASR-INPUT.
         10  WK-RSKVASR-TXN-ID        PIC 9(09).
         10  WK-RSKVASR-AMOUNT        PIC 9(07)V99.
         10  WK-RSKVASR-TXN-30D       PIC 9(04).
         10  WK-RSKVASR-GEO-STATE     PIC X(20).
         10  WK-RSKVASR-DEVICE-TYPE   PIC X(10).
         10  WK-RSKVASR-CHARGEBACKS   PIC 9(03).
         10  WK-RSKVASR-HOUR          PIC 9(02).
         10  WK-RSKVASR-PRODUCT-TYPE  PIC X(12).
         10  WK-RSKVASR-LATENCY-MS    PIC 9(06).
         10  WK-RSKVASR-USER-REPUT    PIC X(10).
         10  WK-RSKVASR-DEVICE-RISK   PIC X(10).
         10  WK-RSKVASR-IP-RISK       PIC X(10).
         10  WK-RSKVASR-EMAIL-RISK    PIC X(10).
         10  WK-RSKVASR-BIN-COUNTRY   PIC X(02).
         10  WK-RSKVASR-IP-COUNTRY    PIC X(02).
     05  WK-RSKVASR-OUTPUT.
         10  WK-RSKVASR-DECISION      PIC X(09).
         10  WK-RSKVASR-SCORE         PIC S9(03).
         10  WK-RSKVASR-REASON        PIC X(200).
